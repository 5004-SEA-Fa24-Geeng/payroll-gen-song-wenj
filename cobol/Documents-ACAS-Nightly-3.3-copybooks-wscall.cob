000100* Pre-1.10 carried WS-Calling-Data, the old menu chain's call/     PYR001
000110* return area, through a run of small field tweaks as the menu     PYR001
000120* system grew over the years - see the 1.10 entry below.           PYR001
000130*
000140* 19/12/25 vbc - 1.10 Trimmed right down for the py200/           PYR014
000150*                py210/py220 period batch - that trio has         PYR014
000160*                no menu chain to call back to, so all the        PYR014
000170*                WS-Called/WS-Caller/WS-Del-Link chaining         PYR014
000180*                fields went. Only a function code (what          PYR014
000190*                to do) and a return code (how it went)           PYR014
000200*                cross the call boundary now.                     PYR014
000210*
000220 01  WS-CALL-CONTROL.
000230     03  CALL-FUNCTION-CODE      PIC 9.
000240         88  CALL-PARSE-EMPLOYEE VALUE 1.
000250         88  CALL-PARSE-TIMECARD VALUE 2.
000260     03  CALL-RETURN-CODE        PIC 99.
000270         88  CALL-OK             VALUE ZERO.
000280         88  CALL-BAD-TYPE       VALUE 1.
000290     03  FILLER                  PIC X(5).
000300*
