000100*******************************************
000110*                                          *
000120*  Record Definition For Employee         *
000130*           Master File                   *
000140*    Uses Emp-Id as match key             *
000150*     against time card id (string comp)  *
000160*******************************************
000170* File size 80 bytes (68 data + 12 filler).
000180*
000190* THESE FIELD DEFINITIONS MAY NEED CHANGING
000200*
000210* 29/10/25 vbc - Created.                                         PYR001
000220* 10/11/25 vbc - Field changes.                                   PYR001
000230* 20/11/25 vbc - Phone# 12 -> 13 reduced filler, see hist.        PYR001
000240* 28/11/25 vbc - Zip code, SSN sizes chg. Dates ccyymmdd.         PYR001
000250*
000260* 18/12/25 vbc - 1.00 Cut down from the accounting Emp-No         PYR014
000270*                keyed master to the 7-field HOURLY/SALARY        PYR014
000280*                csv layout used by the new py200/py210/          PYR014
000290*                py220 period run. Emp-Id is now the match        PYR014
000300*                key, a string, not Emp-No - no RRN here.         PYR014
000310* 09/01/26 vbc - Added Emp-Is-Hourly/Emp-Is-Salary 88s.           PYR015
000320*
000330 01  PY-EMPLOYEE-RECORD.
000340     03  EMP-HS-TYPE             PIC X(6).
000350         88  EMP-IS-HOURLY       VALUE "HOURLY".
000360         88  EMP-IS-SALARY       VALUE "SALARY".
000370     03  EMP-NAME                PIC X(30).
000380     03  EMP-ID                  PIC X(10).
000390     03  EMP-RATE                PIC S9(7)V99   COMP-3.
000400     03  EMP-PRETAX-DED          PIC S9(7)V99   COMP-3.
000410     03  EMP-YTD-EARNINGS        PIC S9(9)V99   COMP-3.
000420     03  EMP-YTD-TAXES           PIC S9(9)V99   COMP-3.
000430     03  FILLER                  PIC X(12).
000440*
