000100*******************************************
000110*                                          *
000120*  Working Storage For The Period Payroll *
000130*      Rate Table (py200/py210/py220)     *
000140*   Flat rates only - no FWT/SWT/LWT/     *
000150*   FICA tables as used by the full       *
000160*   accounting payroll module - this is   *
000170*   the cut-down period batch only.       *
000180*******************************************
000190*
000200* 19/12/25 vbc - 1.00 Created - pulled the four                   PYR014
000210*                constants used by py220 out of the               PYR014
000220*                calc paragraphs so a rate change is              PYR014
000230*                a data change, not a recompile.                  PYR014
000240*
000250 01  PY-PAYROLL-RATE-TABLE.
000260     03  PYR-TAX-RATE             PIC V9999      COMP-3  VALUE .2265.
000270     03  PYR-OT-FACTOR            PIC 9V9        COMP-3  VALUE 1.5.
000280     03  PYR-STD-HOURS            PIC 999V99     COMP-3  VALUE 40.
000290     03  PYR-SALARY-DIVISOR       PIC 99         COMP-3  VALUE 24.
000300     03  FILLER                   PIC X(6).
000310*
