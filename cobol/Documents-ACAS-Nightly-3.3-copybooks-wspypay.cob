000100*******************************************
000110*                                          *
000120*  Record Definition For Pay Stub         *
000130*           Output File                   *
000140*     One stub per employee paid this     *
000150*     period - unpaid employees get none  *
000160*******************************************
000170* File size 66 bytes (46 data + 20 filler).
000180*
000190* THESE FIELD DEFINITIONS MAY NEED CHANGING
000200*
000210* 29/10/25 vbc - Created.                                         PYR001
000220*
000230* 18/12/25 vbc - 1.00 Re-purposed from the GL                     PYR014
000240*                pay-distribution record (Pay-Emp-No,             PYR014
000250*                Pay-Units, Pay-Amt etc) to the                   PYR014
000260*                period pay-stub csv written by py200 -           PYR014
000270*                net pay, taxes & the two running                 PYR014
000280*                totals only, keyed by name not acct.             PYR014
000290*
000300 01  PY-PAY-STUB-RECORD.
000310     03  PAY-EMP-NAME             PIC X(30).
000320     03  PAY-NET                  PIC S9(9)V99   COMP-3.
000330     03  PAY-TAX                  PIC S9(9)V99   COMP-3.
000340     03  PAY-YTD-EARNINGS         PIC S9(9)V99   COMP-3.
000350     03  PAY-YTD-TAXES            PIC S9(9)V99   COMP-3.
000360     03  FILLER                   PIC X(20).
000370*
