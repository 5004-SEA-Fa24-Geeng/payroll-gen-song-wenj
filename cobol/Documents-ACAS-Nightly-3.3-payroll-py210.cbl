000100 IDENTIFICATION DIVISION.
000110*****************************************************************
000120*                                                                *
000130*                 Payroll Period  -  Csv Line Builder           *
000140*                                                                *
000150*      Called by py200 once per employee or time card line to   *
000160*      split the csv text and load the working record areas.    *
000170*                                                                *
000180*****************************************************************
000190*
000200 PROGRAM-ID.       PY210.
000210*
000220 AUTHOR.           V B COEN.
000230*
000240 INSTALLATION.     APPLEWOOD COMPUTERS.
000250*
000260 DATE-WRITTEN.     03/14/1984.
000270*
000280 DATE-COMPILED.
000290*
000300 SECURITY.         COPYRIGHT (C) 1984-2026 AND LATER, VINCENT
000310*                   BRYAN COEN.  DISTRIBUTED UNDER THE GNU
000320*                   GENERAL PUBLIC LICENSE.  SEE THE FILE
000330*                   COPYING FOR DETAILS.
000340*
000350*    Remarks.       Splits one employee-master csv line or one
000360*                    time-card csv line on the comma, trims
000370*                    leading blanks left by ", " style input,
000380*                    and converts the numeric fields without
000390*                    using any of the newer intrinsic functions
000400*                    - same digit-at-a-time method as py010 and
000410*                    py900 use for their free-form data entry.
000420*
000430*    Called by.      py200.
000440*
000450*    Called modules. None.
000460*
000470*    Error messages used.
000480*                    PY210 E01.
000490*
000500* Changes:
000510* 14/03/84 vbc - Created - first cut, employee lines only.        PYR002
000520* 02/09/85 lj  - Added time card line support (func 2).           PYR006
000530* 19/07/88 vbc - Widened WS-Field-2 for long names after          PYR011
000540*               payroll audit query - was truncating at 24.       PYR011
000550* 30/11/91 rwc - Trim-Leading now copes with a field that is      PYR017
000560*               all blanks without running off the end.           PYR017
000570* 24/02/95 vbc - Decimal parser split out as bb950 so py220       PYR022
000580*               calc testing tools could share it - not used      PYR022
000590*               in the end, left in for the next one to try.      PYR022
000600* 11/09/98 sjb - 2.00 Year 2000 review - no 2-digit years         PYR028
000610*               held anywhere in this module, no change of        PYR028
000620*               substance needed, tested against 00-cutover       PYR028
000630*               sample data, signed off.                          PYR028
000640* 06/04/02 vbc - Fractional part now pads a lone digit to         PYR031
000650*               tens, eg ".5" was being read as 5 cents not       PYR031
000660*               50 - found on a salary run rounding query.        PYR031
000670* 17/11/09 ljt - Housekeeping only, re-sequenced Changes          PYR039
000680*               block after a merge, no logic touched.            PYR039
000690* 18/12/25 vbc - 1.00 Re-cast for the new py200 csv period        PYR014
000700*               batch - out go the old pyemp/pyhrs indexed        PYR014
000710*               record shapes, in come the 7-field employee       PYR014
000720*               and 2-field time-card csv layouts. Call           PYR014
000730*               protocol is now WS-CALL-CONTROL driven, not       PYR014
000740*               the old WS-Calling-Data menu chain block.         PYR014
000750* 09/01/26 vbc - 1.01 Zz900-Trim-Leading now strips the           PYR041
000760*               trailing pad too, not just the lead - a           PYR041
000770*               short Hrs-Emp-Id was failing its match in         PYR041
000780*               py200's Bb046 with the blank left in.             PYR041
000790*
000800*****************************************************************
000810* Copyright Notice.
000820* ****************
000830*
000840* This file is part of the Applewood Computers Accounting
000850* System and is Copyright (c) Vincent B Coen, 1976-2026.
000860*
000870* This program is free software; you can redistribute it
000880* and/or modify it under the terms of the GNU General
000890* Public License as published by the Free Software
000900* Foundation, for PERSONAL USAGE ONLY - this excludes
000910* repackaging or Resale, Rental or Hire in ANY way.
000920*
000930* Distributed in the hope it will be useful, but WITHOUT
000940* ANY WARRANTY; without even the implied warranty of
000950* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
000960*
000970*****************************************************************
000980*
000990 ENVIRONMENT DIVISION.
001000*================================
001010*
001020 CONFIGURATION SECTION.
001030 SPECIAL-NAMES.
001040     CLASS DIGIT-TEST IS "0" THRU "9".
001050*
001060 DATA DIVISION.
001070*================================
001080*
001090 WORKING-STORAGE SECTION.
001100*-----------------------
001110 77  PROG-NAME            PIC X(16)  VALUE "PY210 (1.00)".
001120*
001130 01  WS-CSV-FIELDS.
001140     03  WS-FIELD-1           PIC X(14)  VALUE SPACES.
001150     03  WS-FIELD-2           PIC X(34)  VALUE SPACES.
001160     03  WS-FIELD-3           PIC X(14)  VALUE SPACES.
001170     03  WS-FIELD-4           PIC X(15)  VALUE SPACES.
001180     03  WS-FIELD-5           PIC X(15)  VALUE SPACES.
001190     03  WS-FIELD-6           PIC X(15)  VALUE SPACES.
001200     03  WS-FIELD-7           PIC X(15)  VALUE SPACES.
001210     03  FILLER               PIC X(4).
001220 01  WS-CSV-FIELDS-R  REDEFINES WS-CSV-FIELDS.
001230     03  WS-RAW-DUMP          PIC X(126).
001240*
001250 77  WS-SPLIT-PTR             BINARY-SHORT UNSIGNED VALUE 1.
001260*
001270 01  WS-TRIM-WORK.
001280     03  WS-TRIM-FIELD        PIC X(34)  VALUE SPACES.
001290     03  WS-TRIM-I            BINARY-SHORT UNSIGNED VALUE 1.
001300     03  WS-TRIM-LAST         BINARY-SHORT UNSIGNED VALUE 34.
001310     03  FILLER               PIC X(2).
001320*
001330 01  WS-CONVERT-WORK.
001340     03  WS-AMT-TEXT          PIC X(15)  VALUE SPACES.
001350     03  WS-NEG-FLAG          PIC X      VALUE "N".
001360         88  WS-IS-NEGATIVE              VALUE "Y".
001370     03  WS-INT-VALUE         PIC S9(9)      COMP.
001380     03  WS-FRAC-VALUE        PIC S9(4)      COMP.
001390     03  WS-FRAC-DIGITS       BINARY-SHORT UNSIGNED.
001400     03  WS-AMOUNT-RESULT     PIC S9(9)V99   COMP-3.
001410     03  WS-AMT-PTR           BINARY-SHORT UNSIGNED.
001420     03  FILLER               PIC X(2).
001430*
001440 01  WS-ONE-CHAR-AREA.
001450     03  WS-ONE-CHAR          PIC X.
001460 01  WS-ONE-CHAR-NUM-R  REDEFINES WS-ONE-CHAR-AREA.
001470     03  WS-ONE-CHAR-NUM      PIC 9.
001480*
001490 01  WS-ERROR-LINE.
001500     03  WS-ERROR-TEXT        PIC X(40)  VALUE SPACES.
001510 01  WS-ERROR-LINE-NUM  REDEFINES WS-ERROR-LINE.
001520     03  WS-ERROR-CODE        PIC 9(4).
001530     03  FILLER               PIC X(36).
001540*
001550 01  ERROR-MESSAGES.
001560     03  PY210-E01            PIC X(33)
001570                    VALUE "PY210 E01 Invalid employee type -".
001580*
001590 LINKAGE SECTION.
001600****************
001610*
001620 COPY "WSCALL.COB".
001630*
001640 01  WS-CSV-LINE              PIC X(132).
001650*
001660 COPY "WSPYEMP.COB".
001670 COPY "WSPYHRS.COB".
001680*
001690 PROCEDURE DIVISION USING WS-CALL-CONTROL
001700                          WS-CSV-LINE
001710                          PY-EMPLOYEE-RECORD
001720                          PY-TIME-CARD-RECORD.
001730*========================================================
001740*
001750 AA000-MAIN.
001760     MOVE     ZERO  TO  CALL-RETURN-CODE.
001770     IF       CALL-PARSE-EMPLOYEE
001780              PERFORM  BB010-PARSE-EMPLOYEE-LINE THRU BB010-EXIT
001790     ELSE
001800              PERFORM  BB020-PARSE-TIMECARD-LINE THRU BB020-EXIT
001810     END-IF.
001820     GOBACK.
001830*
001840 BB005-VALIDATE-TYPE.
001850*> Fatal if employee type is not HOURLY or SALARY.
001860     IF       NOT EMP-IS-HOURLY AND NOT EMP-IS-SALARY
001870              SET   CALL-BAD-TYPE  TO TRUE
001880              DISPLAY  PY210-E01  EMP-HS-TYPE
001890     END-IF.
001900 BB005-EXIT.  EXIT.
001910*
001920 BB010-PARSE-EMPLOYEE-LINE.
001930*> Field order - employee_type,name,ID,payRate,
001940*>               pretaxDeductions,YTDEarnings,YTDTaxesPaid
001950     MOVE     SPACES  TO  WS-CSV-FIELDS.
001960     MOVE     1  TO  WS-SPLIT-PTR.
001970     UNSTRING WS-CSV-LINE DELIMITED BY ","
001980                          INTO  WS-FIELD-1
001990                                WS-FIELD-2
002000                                WS-FIELD-3
002010                                WS-FIELD-4
002020                                WS-FIELD-5
002030                                WS-FIELD-6
002040                                WS-FIELD-7
002050                          POINTER  WS-SPLIT-PTR
002060     END-UNSTRING.
002070*
002080     MOVE     WS-FIELD-1  TO  WS-TRIM-FIELD.
002090     PERFORM  ZZ900-TRIM-LEADING THRU ZZ900-EXIT.
002100     MOVE     WS-TRIM-FIELD  TO  EMP-HS-TYPE.
002110     PERFORM  BB005-VALIDATE-TYPE THRU BB005-EXIT.
002120     IF       CALL-BAD-TYPE
002130              GO TO BB010-EXIT
002140     END-IF.
002150*
002160     MOVE     WS-FIELD-2  TO  WS-TRIM-FIELD.
002170     PERFORM  ZZ900-TRIM-LEADING THRU ZZ900-EXIT.
002180     MOVE     WS-TRIM-FIELD  TO  EMP-NAME.
002190*
002200     MOVE     WS-FIELD-3  TO  WS-TRIM-FIELD.
002210     PERFORM  ZZ900-TRIM-LEADING THRU ZZ900-EXIT.
002220     MOVE     WS-TRIM-FIELD  TO  EMP-ID.
002230*
002240     MOVE     WS-FIELD-4  TO  WS-AMT-TEXT.
002250     PERFORM  ZZ950-CONVERT-AMOUNT THRU ZZ950-EXIT.
002260     MOVE     WS-AMOUNT-RESULT  TO  EMP-RATE.
002270*
002280     MOVE     WS-FIELD-5  TO  WS-AMT-TEXT.
002290     PERFORM  ZZ950-CONVERT-AMOUNT THRU ZZ950-EXIT.
002300     MOVE     WS-AMOUNT-RESULT  TO  EMP-PRETAX-DED.
002310*
002320     MOVE     WS-FIELD-6  TO  WS-AMT-TEXT.
002330     PERFORM  ZZ950-CONVERT-AMOUNT THRU ZZ950-EXIT.
002340     MOVE     WS-AMOUNT-RESULT  TO  EMP-YTD-EARNINGS.
002350*
002360     MOVE     WS-FIELD-7  TO  WS-AMT-TEXT.
002370     PERFORM  ZZ950-CONVERT-AMOUNT THRU ZZ950-EXIT.
002380     MOVE     WS-AMOUNT-RESULT  TO  EMP-YTD-TAXES.
002390*
002400     SET      CALL-OK  TO TRUE.
002410 BB010-EXIT.  EXIT.
002420*
002430 BB020-PARSE-TIMECARD-LINE.
002440*> Field order - employee_id,hours_worked
002450     MOVE     SPACES  TO  WS-CSV-FIELDS.
002460     MOVE     1  TO  WS-SPLIT-PTR.
002470     UNSTRING WS-CSV-LINE DELIMITED BY ","
002480                          INTO  WS-FIELD-1
002490                                WS-FIELD-2
002500                          POINTER  WS-SPLIT-PTR
002510     END-UNSTRING.
002520*
002530     MOVE     WS-FIELD-1  TO  WS-TRIM-FIELD.
002540     PERFORM  ZZ900-TRIM-LEADING THRU ZZ900-EXIT.
002550     MOVE     WS-TRIM-FIELD (1:10)  TO  HRS-EMP-ID.
002560*
002570     MOVE     WS-FIELD-2  TO  WS-AMT-TEXT.
002580     PERFORM  ZZ950-CONVERT-AMOUNT THRU ZZ950-EXIT.
002590     MOVE     WS-AMOUNT-RESULT  TO  HRS-UNITS.
002600*
002610     SET      CALL-OK  TO TRUE.
002620 BB020-EXIT.  EXIT.
002630*
002640 ZZ900-TRIM-LEADING.
002650*> Strips leading AND trailing blanks off WS-Trim-Field in
002660*> place, eg the space the Builder leaves after "HOURLY,
002670*> Joe Bloggs" and any pad left by a short csv field -
002680*> Emp-Id/Hrs-Emp-Id are matched byte for byte further on
002690*> in py200 so a trailing blank left in would lose the
002700*> match silently.  See PYR041.
002710     MOVE     1  TO  WS-TRIM-I.
002720     PERFORM  ZZ901-TRIM-SCAN
002730              UNTIL  WS-TRIM-FIELD (WS-TRIM-I:1) NOT = SPACE
002740                     OR WS-TRIM-I > 34.
002750     MOVE     34  TO  WS-TRIM-LAST.
002760     PERFORM  ZZ902-TRIM-SCAN-END
002770              UNTIL  WS-TRIM-FIELD (WS-TRIM-LAST:1) NOT = SPACE
002780                     OR WS-TRIM-LAST < 1.
002790     IF       WS-TRIM-I > 34  OR  WS-TRIM-LAST < 1
002800              MOVE  SPACES  TO  WS-TRIM-FIELD
002810     ELSE
002820         IF   WS-TRIM-I > 1  OR  WS-TRIM-LAST < 34
002830              MOVE  WS-TRIM-FIELD (WS-TRIM-I:WS-TRIM-LAST
002840                                    - WS-TRIM-I + 1)
002850                    TO  WS-TRIM-FIELD
002860         END-IF
002870     END-IF.
002880 ZZ900-EXIT.  EXIT.
002890*
002900 ZZ901-TRIM-SCAN.
002910     ADD      1  TO  WS-TRIM-I.
002920*
002930 ZZ902-TRIM-SCAN-END.
002940     SUBTRACT 1  FROM  WS-TRIM-LAST.
002950*
002960 ZZ950-CONVERT-AMOUNT.
002970*> Manual digit-at-a-time text-to-packed-decimal conversion -
002980*> no FUNCTION NUMVAL used.  Handles an optional leading "-"
002990*> and an optional "." with up to 2 decimal digits; a lone
003000*> decimal digit is padded to tens (".5" = 50 cents).
003010*> Linkage: the caller moves its field into WS-Amt-Text
003020*> (15 bytes) before performing this paragraph - no params
003030*> pass on a PERFORM the way they would on a CALL.
003040     MOVE     "N"   TO  WS-NEG-FLAG.
003050     MOVE     ZERO  TO  WS-INT-VALUE  WS-FRAC-VALUE
003060                        WS-AMOUNT-RESULT.
003070     MOVE     1     TO  WS-AMT-PTR.
003080*
003090     PERFORM  ZZ951-SKIP-LEAD-SPACE
003100              UNTIL  WS-AMT-TEXT (WS-AMT-PTR:1) NOT = SPACE
003110                     OR WS-AMT-PTR > 15.
003120     IF       WS-AMT-PTR <= 15
003130              AND WS-AMT-TEXT (WS-AMT-PTR:1) = "-"
003140              SET   WS-IS-NEGATIVE  TO TRUE
003150              ADD   1  TO  WS-AMT-PTR
003160     END-IF.
003170*
003180     PERFORM  ZZ952-TAKE-INT-DIGIT
003190              UNTIL  WS-AMT-PTR > 15
003200                     OR WS-AMT-TEXT (WS-AMT-PTR:1) NOT DIGIT-TEST.
003210*
003220     IF       WS-AMT-PTR <= 15
003230              AND WS-AMT-TEXT (WS-AMT-PTR:1) = "."
003240              ADD     1  TO  WS-AMT-PTR
003250              MOVE    ZERO  TO  WS-FRAC-VALUE  WS-FRAC-DIGITS
003260              PERFORM ZZ953-TAKE-FRAC-DIGIT
003270                      UNTIL  WS-AMT-PTR > 15
003280                             OR WS-AMT-TEXT (WS-AMT-PTR:1) NOT DIGIT-TEST
003290                             OR WS-FRAC-DIGITS >= 2
003300              IF      WS-FRAC-DIGITS = 1
003310                      COMPUTE WS-FRAC-VALUE = WS-FRAC-VALUE * 10
003320              END-IF
003330     END-IF.
003340*
003350     COMPUTE  WS-AMOUNT-RESULT = WS-INT-VALUE + (WS-FRAC-VALUE / 100).
003360     IF       WS-IS-NEGATIVE
003370              COMPUTE  WS-AMOUNT-RESULT = WS-AMOUNT-RESULT * -1
003380     END-IF.
003390 ZZ950-EXIT.  EXIT.
003400*
003410 ZZ951-SKIP-LEAD-SPACE.
003420     ADD      1  TO  WS-AMT-PTR.
003430*
003440 ZZ952-TAKE-INT-DIGIT.
003450     MOVE     WS-AMT-TEXT (WS-AMT-PTR:1)  TO  WS-ONE-CHAR.
003460     COMPUTE  WS-INT-VALUE = WS-INT-VALUE * 10 + WS-ONE-CHAR-NUM.
003470     ADD      1  TO  WS-AMT-PTR.
003480*
003490 ZZ953-TAKE-FRAC-DIGIT.
003500     MOVE     WS-AMT-TEXT (WS-AMT-PTR:1)  TO  WS-ONE-CHAR.
003510     COMPUTE  WS-FRAC-VALUE = WS-FRAC-VALUE * 10 + WS-ONE-CHAR-NUM.
003520     ADD      1  TO  WS-AMT-PTR.
003530     ADD      1  TO  WS-FRAC-DIGITS.
003540*
