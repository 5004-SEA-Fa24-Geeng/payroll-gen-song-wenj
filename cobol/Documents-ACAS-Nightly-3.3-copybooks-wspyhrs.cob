000100*******************************************
000110*                                          *
000120*  Record Definition For Time Card        *
000130*           Transactions File             *
000140*     Uses Hrs-Emp-Id as match key        *
000150*     (string comp against Emp-Id)        *
000160*******************************************
000170* File size 20 bytes (15 data + 5 filler).
000180*
000190* THESE FIELD DEFINITIONS MAY NEED CHANGING
000200*
000210* 28/10/25 vbc - Created.                                         PYR001
000220*
000230* 18/12/25 vbc - 1.00 Hrs-Emp-No (9(7) key into the               PYR014
000240*                accounting master) replaced by                   PYR014
000250*                Hrs-Emp-Id, a x(10) string, to match             PYR014
000260*                the csv employee_id field exactly                PYR014
000270*                (string comp, not numeric). Only the             PYR014
000280*                first card per employee id is used -             PYR014
000290*                a negative Hrs-Units skips that                  PYR014
000300*                employee for the period, see py200.              PYR014
000310*
000320 01  PY-TIME-CARD-RECORD.
000330     03  HRS-EMP-ID              PIC X(10).
000340     03  HRS-UNITS               PIC S9(3)V99   COMP-3.
000350     03  FILLER                  PIC X(5).
000360*
