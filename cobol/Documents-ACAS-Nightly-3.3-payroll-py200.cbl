000100 IDENTIFICATION DIVISION.
000110*****************************************************************
000120*                                                                *
000130*                 Payroll Period  -  Main Batch Driver          *
000140*                                                                *
000150*      Reads the employee master and time card csv files,       *
000160*      matches and pays each employee, rewrites the master       *
000170*      and writes the pay stub file for the period.              *
000180*                                                                *
000190*****************************************************************
000200*
000210 PROGRAM-ID.       PY200.
000220*
000230 AUTHOR.           V B COEN.
000240*
000250 INSTALLATION.     APPLEWOOD COMPUTERS.
000260*
000270 DATE-WRITTEN.     11/01/1982.
000280*
000290 DATE-COMPILED.
000300*
000310 SECURITY.         COPYRIGHT (C) 1982-2026 AND LATER, VINCENT
000320*                   BRYAN COEN.  DISTRIBUTED UNDER THE GNU
000330*                   GENERAL PUBLIC LICENSE.  SEE THE FILE
000340*                   COPYING FOR DETAILS.
000350*
000360*    Remarks.       Employee and time card files are read in
000370*                    full to working tables (small enough to
000380*                    hold in core) before any pay is worked
000390*                    out - this lets the employee master be
000400*                    rewritten, after the old copy is backed
000410*                    up, without a sort/merge step.  Calls
000420*                    py210 to split each csv line and py220
000430*                    to do the sums.
000440*
000450*    Called by.      None - run standalone each pay period.
000460*
000470*    Called modules. py210, py220.
000480*
000490*    Error messages used.
000500*                    PY200 E01 thru PY200 E06.
000510*
000520* Changes:
000530* 01/11/82 vbc - Created - first cut off the back of the          PYR001
000540*               weekly time sheets, hourly staff only.            PYR001
000550* 19/04/83 vbc - Salary staff added - the 24-period rule          PYR002
000560*               came in with the office move to Apple             PYR002
000570*               House.                                            PYR002
000580* 07/03/86 lj  - Table sizes raised to 2000 each way after        PYR005
000590*               the warehouse payroll ran out of room at          PYR005
000600*               the old 500 limit.                                PYR005
000610* 22/10/90 rwc - Backup-then-write added for both output          PYR016
000620*               files after a run overwrote the only copy         PYR016
000630*               of the master on a full disk - now keeps          PYR016
000640*               the prior version as .BAK first.                  PYR016
000650* 16/03/96 vbc - UPSI-0 added so the Friday test runs in          PYR024
000660*               the training room can skip the backup step        PYR024
000670*               and keep re-using the same sample files.          PYR024
000680* 11/09/98 sjb - 2.00 Year 2000 review - no 2-digit years         PYR028
000690*               held in the master or stub files, payroll         PYR028
000700*               table has no date fields at all, signed           PYR028
000710*               off clean.                                        PYR028
000720* 30/01/07 vbc - Single match per employee id enforced -          PYR036
000730*               a duplicate time card for the same id was         PYR036
000740*               being added in twice.                             PYR036
000750* 19/12/25 vbc - 1.00 Re-cast as the stand-alone csv period       PYR014
000760*               batch - out goes the old job-class/pay-           PYR014
000770*               code table lookup and the GL posting at           PYR014
000780*               the end, in comes py210/py220 and the             PYR014
000790*               three fixed csv files below.                      PYR014
000800* 09/01/26 vbc - 1.01 Ws-Edit-1Dec/Ws-Edit-2Dec were using a       PYR043
000810*               fixed leading "-" - suppresses nothing, left      PYR043
000820*               the rewritten master and stub files padded        PYR043
000830*               with leading zeros.  Changed to a floating        PYR043
000840*               sign string so the trim that follows actually     PYR043
000850*               has blanks to strip.                               PYR043
000860* 13/01/26 vbc - 1.02 Walked right through with rwc after the       PYR045
000870*               1.00 re-cast - half the load/rewrite/stub           PYR045
000880*               paragraphs had no remarks at all, unlike py210/     PYR045
000890*               py220.  Commentary added throughout so the next     PYR045
000900*               person in here isn't starting cold.                 PYR045
000910*
000920*****************************************************************
000930* Copyright Notice.
000940* ****************
000950*
000960* This file is part of the Applewood Computers Accounting
000970* System and is Copyright (c) Vincent B Coen, 1976-2026.
000980*
000990* This program is free software; you can redistribute it
001000* and/or modify it under the terms of the GNU General
001010* Public License as published by the Free Software
001020* Foundation, for PERSONAL USAGE ONLY - this excludes
001030* repackaging or Resale, Rental or Hire in ANY way.
001040*
001050* Distributed in the hope it will be useful, but WITHOUT
001060* ANY WARRANTY; without even the implied warranty of
001070* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
001080*
001090*****************************************************************
001100*
001110 ENVIRONMENT DIVISION.
001120*================================
001130*
001140 CONFIGURATION SECTION.
001150*> UPSI-0 on means skip the backup-then-write step in Aa050/
001160*> Aa060 - set for the training room's Friday test runs so
001170*> the same sample csv's get reused pay period after pay
001180*> period without growing a fresh .BAK each time, see PYR024.
001190 SPECIAL-NAMES.
001200     UPSI-0 ON STATUS IS WS-SKIP-BACKUP-SW
001210             OFF STATUS IS WS-TAKE-BACKUP-SW.
001220*
001230 INPUT-OUTPUT SECTION.
001240*> Three flat csv files, one record per line - employee
001250*> master and time cards in, employee master and pay stubs
001260*> out, each with its own file status for AA010's open check.
001270 FILE-CONTROL.
001280     SELECT  PY-EMPLOYEE-FILE  ASSIGN TO "PYEMPCSV"
001290             ORGANIZATION IS LINE SEQUENTIAL
001300             FILE STATUS IS WS-EMP-FILE-STATUS.
001310     SELECT  PY-TIME-CARD-FILE  ASSIGN TO "PYHRSCSV"
001320             ORGANIZATION IS LINE SEQUENTIAL
001330             FILE STATUS IS WS-HRS-FILE-STATUS.
001340     SELECT  PY-PAY-STUB-FILE  ASSIGN TO "PYSTUBCSV"
001350             ORGANIZATION IS LINE SEQUENTIAL
001360             FILE STATUS IS WS-STUB-FILE-STATUS.
001370*
001380 DATA DIVISION.
001390*================================
001400*
001410 FILE SECTION.
001420*-------------
001430*> All three files are flat csv, one logical record to a line,
001440*> opened INPUT for the csv's Py200 reads and OUTPUT for the
001450*> csv's it rewrites - never both ways at once on one FD.
001460 FD  PY-EMPLOYEE-FILE.
001470 01  PY-EMPLOYEE-FILE-REC          PIC X(132).
001480*
001490 FD  PY-TIME-CARD-FILE.
001500 01  PY-TIME-CARD-FILE-REC         PIC X(132).
001510*
001520 FD  PY-PAY-STUB-FILE.
001530 01  PY-PAY-STUB-FILE-REC          PIC X(132).
001540*
001550 WORKING-STORAGE SECTION.
001560*-----------------------
001570 77  PROG-NAME            PIC X(16)  VALUE "PY200 (1.02)".
001580*
001590 01  WS-FILE-STATUS-GROUP.
001600     03  WS-EMP-FILE-STATUS   PIC XX  VALUE "00".
001610     03  WS-HRS-FILE-STATUS   PIC XX  VALUE "00".
001620     03  WS-STUB-FILE-STATUS  PIC XX  VALUE "00".
001630     03  FILLER               PIC X(2).
001640*>          all three statuses together, for a dump on a
001650*>          fatal open error if ever it's needed.
001660 01  WS-FILE-STATUS-DUMP  REDEFINES WS-FILE-STATUS-GROUP.
001670     03  WS-ALL-STATUS-TEXT   PIC X(8).
001680*
001690 01  WS-EOF-SWITCHES.
001700     03  WS-EMP-EOF-FLAG   PIC X  VALUE "N".
001710         88  WS-EMP-EOF              VALUE "Y".
001720     03  WS-HRS-EOF-FLAG   PIC X  VALUE "N".
001730         88  WS-HRS-EOF              VALUE "Y".
001740     03  FILLER             PIC X(8).
001750*
001760*> One line of whichever input csv is being read right now -
001770*> shared by the employee and time card load loops alike.
001780 01  WS-CSV-LINE             PIC X(132).
001790*
001800*> Holds the whole employee csv in core for the run - see
001810*> Aa020.  Period-Net/Period-Tax and the paid flag start
001820*> blank/zero/N and only Bb048 ever sets them for real.
001830 01  WS-EMPLOYEE-TABLE.
001840     03  WS-EMPLOYEE-ENTRY  OCCURS 2000 TIMES
001850                             INDEXED BY EMP-IDX.
001860         05  WS-T-EMP-HS-TYPE        PIC X(6).
001870         05  WS-T-EMP-NAME           PIC X(30).
001880         05  WS-T-EMP-ID             PIC X(10).
001890         05  WS-T-EMP-RATE           PIC S9(7)V99  COMP-3.
001900         05  WS-T-EMP-PRETAX-DED     PIC S9(7)V99  COMP-3.
001910         05  WS-T-EMP-YTD-EARNINGS   PIC S9(9)V99  COMP-3.
001920         05  WS-T-EMP-YTD-TAXES      PIC S9(9)V99  COMP-3.
001930         05  WS-T-EMP-PERIOD-NET     PIC S9(9)V99  COMP-3.
001940         05  WS-T-EMP-PERIOD-TAX     PIC S9(9)V99  COMP-3.
001950         05  WS-T-EMP-PAID-FLAG      PIC X.
001960             88  WS-T-EMP-WAS-PAID           VALUE "Y".
001970         05  FILLER                  PIC X(3).
001980*
001990 77  WS-EMPLOYEE-COUNT    BINARY-LONG UNSIGNED  VALUE ZERO.
002000*
002010*> Holds the whole time card csv, searched linearly by id for
002020*> each employee in turn - see Bb046.  2000 rows is the same
002030*> ceiling as the employee table, raised together if ever the
002040*> 2000 limit bites again the way PYR005's did.
002050 01  WS-TIMECARD-TABLE.
002060     03  WS-TIMECARD-ENTRY  OCCURS 2000 TIMES
002070                             INDEXED BY HRS-IDX.
002080         05  WS-T-HRS-EMP-ID      PIC X(10).
002090         05  WS-T-HRS-UNITS       PIC S9(3)V99  COMP-3.
002100         05  FILLER                PIC X(5).
002110*
002120 77  WS-TIMECARD-COUNT    BINARY-LONG UNSIGNED  VALUE ZERO.
002130 77  WS-MATCH-IDX          BINARY-LONG UNSIGNED  VALUE ZERO.
002140*
002150*> Source/destination names for Zz080's rename-to-.bak swap -
002160*> set fresh by Aa050/Aa060 before each backup call.
002170 01  WS-BACKUP-WORK.
002180     03  WS-BACKUP-SRC     PIC X(20)  VALUE SPACES.
002190     03  WS-BACKUP-DST     PIC X(20)  VALUE SPACES.
002200     03  WS-FILE-DETAILS    PIC X(36)  VALUE SPACES.
002210     03  FILLER              PIC X(4).
002220*
002230*> Rate and pretax deduction are held in the table to 2
002240*> decimals but the csv only wants 1 - Bb055 rounds into
002250*> these before editing out to Ws-Edit-1Dec.
002260 01  WS-ROUND-WORK.
002270     03  WS-RATE-1DEC      PIC S9(7)V9  COMP-3.
002280     03  WS-DED-1DEC       PIC S9(7)V9  COMP-3.
002290     03  FILLER              PIC X(4).
002300*
002310 01  WS-EDIT-FIELDS.
002320*> Floating sign strings, not a fixed leading "-" - a fixed
002330*> sign only reserves the one position for itself and leaves
002340*> the 9 positions behind it zero-filled, not suppressed.
002350*> See PYR043.
002360     03  WS-EDIT-1DEC      PIC -------9.9.
002370     03  WS-EDIT-2DEC      PIC -----------9.99.
002380     03  FILLER              PIC X(4).
002390 01  WS-EDIT-FIELDS-DUMP  REDEFINES WS-EDIT-FIELDS.
002400     03  WS-EDIT-DUMP-TEXT   PIC X(29).
002410*
002420*>          current position in Ws-Csv-Line as Zz935 strings
002430*>          each output field in - reset to 1 at the top of
002440*>          Bb055/Bb065, not touched anywhere else.
002450 77  WS-OUT-PTR            BINARY-SHORT UNSIGNED  VALUE 1.
002460*
002470*> Working copy of whichever field is about to go out on a
002480*> csv line, plus the scan pointers Zz920 uses to trim it -
002490*> see Zz920/Zz935 for the trim-and-string logic itself.
002500 01  WS-TRIM-WORK2.
002510     03  WS-TRIM-FIELD2    PIC X(30)  VALUE SPACES.
002520     03  WS-TRIM-START      BINARY-SHORT UNSIGNED.
002530     03  WS-TRIM-END         BINARY-SHORT UNSIGNED.
002540     03  WS-TRIM-LEN2         BINARY-SHORT UNSIGNED.
002550     03  WS-ADD-COMMA-FLAG    PIC X  VALUE "Y".
002560         88  WS-DO-ADD-COMMA           VALUE "Y".
002570         88  WS-NO-ADD-COMMA           VALUE "N".
002580     03  FILLER                 PIC X(3).
002590*
002600*> Error text is held as X(40) for the Display in Zz990, but
002610*> the Error-Code redefine is there if a future run ever
002620*> needs the number on its own rather than the full message.
002630 01  WS-ERROR-LINE.
002640     03  WS-ERROR-TEXT        PIC X(40)  VALUE SPACES.
002650 01  WS-ERROR-LINE-NUM  REDEFINES WS-ERROR-LINE.
002660     03  WS-ERROR-CODE        PIC 9(4).
002670     03  FILLER               PIC X(36).
002680*
002690*> Fixed fatal-error text, one per stop condition this
002700*> program can hit - moved to Ws-Error-Text then displayed
002710*> and the run aborted by Zz990, see each call site above.
002720 01  ERROR-MESSAGES.
002730     03  PY200-E01   PIC X(40)
002740             VALUE "PY200 E01 Cannot open employee file".
002750     03  PY200-E02   PIC X(40)
002760             VALUE "PY200 E02 Cannot open time card file".
002770     03  PY200-E03   PIC X(40)
002780             VALUE "PY200 E03 Employee table full".
002790     03  PY200-E04   PIC X(40)
002800             VALUE "PY200 E04 Time card table full".
002810     03  PY200-E05   PIC X(40)
002820             VALUE "PY200 E05 Invalid employee type - fatal".
002830     03  PY200-E06   PIC X(40)
002840             VALUE "PY200 E06 Cannot open pay stub file".
002850*
002860*> Literal header lines written first to each rewritten csv -
002870*> Hdr-Employee is split Hdr-Emp-P1/P2 simply because the full
002880*> column list runs past a single VALUE clause's comfortable
002890*> width; Aa050/Aa060 move the group, not the pieces.
002900 01  HEADER-LINES.
002910     03  HDR-EMPLOYEE.
002920         05  HDR-EMP-P1  PIC X(40)  VALUE
002930             "employee_type,name,ID,payRate,pretaxDedu".
002940         05  HDR-EMP-P2  PIC X(31)  VALUE
002950             "ctions,YTDEarnings,YTDTaxesPaid".
002960     03  HDR-STUB        PIC X(55)  VALUE
002970         "employee_name,net_pay,taxes,ytd_earnings,ytd_taxes_paid".
002980     03  FILLER          PIC X(5).
002990*
003000*> Call-control, employee/time card/pay stub linkage records
003010*> and the rate table - shared word-for-word with Py210/Py220
003020*> so all three programs agree on layout without saying so
003030*> three separate times.
003040 COPY "WSCALL.COB".
003050 COPY "WSPYEMP.COB".
003060 COPY "WSPYHRS.COB".
003070 COPY "WSPYPAY.COB".
003080 COPY "WSPYRATE.COB".
003090*
003100 PROCEDURE DIVISION.
003110*========================================================
003120*
003130 AA000-MAIN.
003140*> Load both input files whole, walk the employee table once
003150*> doing the sums, then rewrite the employee master and write
003160*> the pay stub file - a single straight-through pass, no
003170*> restart point, the whole period run in one invocation.
003180     PERFORM  AA010-OPEN-PY-FILES THRU AA010-EXIT.
003190     PERFORM  AA020-LOAD-EMPLOYEES THRU AA020-EXIT.
003200     PERFORM  AA030-LOAD-TIME-CARDS THRU AA030-EXIT.
003210     PERFORM  AA040-PROCESS-EMPLOYEES THRU AA040-EXIT.
003220     PERFORM  AA050-REWRITE-EMPLOYEES THRU AA050-EXIT.
003230     PERFORM  AA060-WRITE-PAY-STUBS THRU AA060-EXIT.
003240     STOP     RUN.
003250*
003260 AA010-OPEN-PY-FILES.
003270*> Both input files open for input here; the pay stub file
003280*> opens later, output, in Aa060 - it has no earlier copy to
003290*> read back, so there's nothing for it to do at this point.
003300     OPEN     INPUT  PY-EMPLOYEE-FILE.
003310     IF       WS-EMP-FILE-STATUS NOT = "00"
003320              MOVE  PY200-E01  TO  WS-ERROR-TEXT
003330              PERFORM  ZZ990-FATAL-ERROR THRU ZZ990-EXIT
003340     END-IF.
003350     OPEN     INPUT  PY-TIME-CARD-FILE.
003360     IF       WS-HRS-FILE-STATUS NOT = "00"
003370              MOVE  PY200-E02  TO  WS-ERROR-TEXT
003380              PERFORM  ZZ990-FATAL-ERROR THRU ZZ990-EXIT
003390     END-IF.
003400 AA010-EXIT.  EXIT.
003410*
003420 AA020-LOAD-EMPLOYEES.
003430*> Pulls the whole employee csv into Ws-Employee-Table before a
003440*> single pay calc is done - the table is well within the 2000
003450*> row limit for any site running this, so there is no call to
003460*> sort or merge against the time cards at all, see Bb046.
003470     MOVE     ZERO  TO  WS-EMPLOYEE-COUNT.
003480     READ     PY-EMPLOYEE-FILE
003490              AT END  SET  WS-EMP-EOF  TO TRUE
003500     END-READ.
003510*>          first record is the header line - discard it.
003520     IF       NOT WS-EMP-EOF
003530              READ  PY-EMPLOYEE-FILE
003540                    AT END  SET  WS-EMP-EOF  TO TRUE
003550              END-READ
003560     END-IF.
003570     PERFORM  AA021-READ-ONE-EMPLOYEE-LINE THRU AA021-EXIT
003580              UNTIL  WS-EMP-EOF.
003590 AA020-EXIT.  EXIT.
003600*
003610 AA021-READ-ONE-EMPLOYEE-LINE.
003620*> One pass of the load loop - store the line just read, then
003630*> prime the next READ so WS-Emp-Eof is always current on the
003640*> way back round AA020's Perform/Until.
003650     MOVE     PY-EMPLOYEE-FILE-REC  TO  WS-CSV-LINE.
003660     PERFORM  BB025-STORE-EMPLOYEE-LINE THRU BB025-EXIT.
003670     READ     PY-EMPLOYEE-FILE
003680              AT END  SET  WS-EMP-EOF  TO TRUE
003690     END-READ.
003700 AA021-EXIT.  EXIT.
003710*
003720 BB025-STORE-EMPLOYEE-LINE.
003730*> Hands the raw csv line to Py210 for splitting, checks the
003740*> employee type it hands back, then copies the parsed fields
003750*> down into the next free Ws-Employee-Table row.  Period net/
003760*> tax start at zero and the paid flag starts "N" - Bb048 fills
003770*> them in only if a time card is actually found for this id.
003780*>          table full - raised, not silently dropped.
003790     IF       WS-EMPLOYEE-COUNT NOT < 2000
003800              MOVE  PY200-E03  TO  WS-ERROR-TEXT
003810              PERFORM  ZZ990-FATAL-ERROR THRU ZZ990-EXIT
003820     END-IF.
003830     SET      CALL-PARSE-EMPLOYEE  TO TRUE.
003840     CALL     "PY210"  USING  WS-CALL-CONTROL  WS-CSV-LINE
003850                               PY-EMPLOYEE-RECORD
003860                               PY-TIME-CARD-RECORD.
003870*>          Call-Bad-Type means Py210 couldn't make sense of
003880*>          Emp-Hs-Type - a bad master record is fatal, not
003890*>          skipped, the whole run stops for someone to fix it.
003900     IF       CALL-BAD-TYPE
003910              MOVE  PY200-E05  TO  WS-ERROR-TEXT
003920              PERFORM  ZZ990-FATAL-ERROR THRU ZZ990-EXIT
003930     END-IF.
003940     ADD      1  TO  WS-EMPLOYEE-COUNT.
003950     SET      EMP-IDX  TO  WS-EMPLOYEE-COUNT.
003960     MOVE     EMP-HS-TYPE        TO  WS-T-EMP-HS-TYPE (EMP-IDX).
003970     MOVE     EMP-NAME           TO  WS-T-EMP-NAME (EMP-IDX).
003980     MOVE     EMP-ID             TO  WS-T-EMP-ID (EMP-IDX).
003990     MOVE     EMP-RATE           TO  WS-T-EMP-RATE (EMP-IDX).
004000     MOVE     EMP-PRETAX-DED     TO  WS-T-EMP-PRETAX-DED (EMP-IDX).
004010     MOVE     EMP-YTD-EARNINGS   TO
004020              WS-T-EMP-YTD-EARNINGS (EMP-IDX).
004030     MOVE     EMP-YTD-TAXES      TO
004040              WS-T-EMP-YTD-TAXES (EMP-IDX).
004050*> Period figures are this run's pay, not carried from the csv -
004060*> always start clean, Bb048 sets them only on a paid match.
004070     MOVE     ZERO               TO
004080              WS-T-EMP-PERIOD-NET (EMP-IDX)
004090              WS-T-EMP-PERIOD-TAX (EMP-IDX).
004100     MOVE     "N"                TO  WS-T-EMP-PAID-FLAG (EMP-IDX).
004110 BB025-EXIT.  EXIT.
004120*
004130 AA030-LOAD-TIME-CARDS.
004140*> Mirrors AA020 for the time card csv - same header-skip, same
004150*> table-full check against the 2000 row limit, same hand-off
004160*> to Py210 for the split, just the other of the two input files.
004170     MOVE     ZERO  TO  WS-TIMECARD-COUNT.
004180     READ     PY-TIME-CARD-FILE
004190              AT END  SET  WS-HRS-EOF  TO TRUE
004200     END-READ.
004210*>          first record is the header line - discard it.
004220     IF       NOT WS-HRS-EOF
004230              READ  PY-TIME-CARD-FILE
004240                    AT END  SET  WS-HRS-EOF  TO TRUE
004250              END-READ
004260     END-IF.
004270     PERFORM  AA031-READ-ONE-TIMECARD-LINE THRU AA031-EXIT
004280              UNTIL  WS-HRS-EOF.
004290 AA030-EXIT.  EXIT.
004300*
004310 AA031-READ-ONE-TIMECARD-LINE.
004320*> One pass of the time card load loop, same shape as AA021.
004330     MOVE     PY-TIME-CARD-FILE-REC  TO  WS-CSV-LINE.
004340     PERFORM  BB035-STORE-TIMECARD-LINE THRU BB035-EXIT.
004350     READ     PY-TIME-CARD-FILE
004360              AT END  SET  WS-HRS-EOF  TO TRUE
004370     END-READ.
004380 AA031-EXIT.  EXIT.
004390*
004400 BB035-STORE-TIMECARD-LINE.
004410*> Splits one time card line via Py210 and stores the id and
004420*> hours units in the next free Ws-Timecard-Table row - no
004430*> employee type check here, Py210 already knows this call is
004440*> a time card, not an employee line, from Call-Parse-Timecard.
004450     IF       WS-TIMECARD-COUNT NOT < 2000
004460              MOVE  PY200-E04  TO  WS-ERROR-TEXT
004470              PERFORM  ZZ990-FATAL-ERROR THRU ZZ990-EXIT
004480     END-IF.
004490     SET      CALL-PARSE-TIMECARD  TO TRUE.
004500     CALL     "PY210"  USING  WS-CALL-CONTROL  WS-CSV-LINE
004510                               PY-EMPLOYEE-RECORD
004520                               PY-TIME-CARD-RECORD.
004530     ADD      1  TO  WS-TIMECARD-COUNT.
004540     SET      HRS-IDX  TO  WS-TIMECARD-COUNT.
004550     MOVE     HRS-EMP-ID   TO  WS-T-HRS-EMP-ID (HRS-IDX).
004560     MOVE     HRS-UNITS    TO  WS-T-HRS-UNITS (HRS-IDX).
004570 BB035-EXIT.  EXIT.
004580*
004590 AA040-PROCESS-EMPLOYEES.
004600*> Drives the pay run itself - one pass of Bb045 per employee
004610*> row, in the order the employee csv was read.
004620     PERFORM  BB045-PROCESS-ONE-EMPLOYEE
004630              VARYING  EMP-IDX  FROM 1 BY 1
004640              UNTIL  EMP-IDX > WS-EMPLOYEE-COUNT.
004650 AA040-EXIT.  EXIT.
004660*
004670 BB045-PROCESS-ONE-EMPLOYEE.
004680*> Looks for one matching time card, then decides what to do
004690*> with it - no card at all, a card flagged as a correction
004700*> (negative units, see below), or a genuine card to be paid.
004710     MOVE     ZERO  TO  WS-MATCH-IDX.
004720     PERFORM  BB046-FIND-MATCHING-CARD
004730              VARYING  HRS-IDX  FROM 1 BY 1
004740              UNTIL  HRS-IDX > WS-TIMECARD-COUNT
004750                     OR WS-MATCH-IDX NOT = ZERO.
004760     IF       WS-MATCH-IDX = ZERO
004770*>                      no time card this period - not paid.
004780              CONTINUE
004790     ELSE
004800         IF   WS-T-HRS-UNITS (WS-MATCH-IDX) < ZERO
004810*>                      negative units - flagged, not paid.
004820              CONTINUE
004830         ELSE
004840              PERFORM  BB048-CALC-AND-UPDATE THRU BB048-EXIT
004850         END-IF
004860     END-IF.
004870 BB045-EXIT.  EXIT.
004880*
004890 BB046-FIND-MATCHING-CARD.
004900*> First match only - a duplicate time card for the same
004910*> id is ignored, see PYR036.
004920     IF       WS-MATCH-IDX = ZERO
004930              AND WS-T-HRS-EMP-ID (HRS-IDX) = WS-T-EMP-ID (EMP-IDX)
004940              SET  WS-MATCH-IDX  TO  HRS-IDX
004950     END-IF.
004960*
004970 BB048-CALC-AND-UPDATE.
004980*> Copies this employee's row and the matched card's hours
004990*> out to the Py220 linkage records, lets Py220 do the actual
005000*> gross/tax/net sums, then brings the updated YTD figures and
005010*> the new pay stub amounts back into the employee table row -
005020*> the table, not Py-Employee-Record, is what Bb055 rewrites.
005030     MOVE     WS-T-EMP-HS-TYPE (EMP-IDX)       TO  EMP-HS-TYPE.
005040     MOVE     WS-T-EMP-NAME (EMP-IDX)          TO  EMP-NAME.
005050     MOVE     WS-T-EMP-ID (EMP-IDX)            TO  EMP-ID.
005060     MOVE     WS-T-EMP-RATE (EMP-IDX)          TO  EMP-RATE.
005070     MOVE     WS-T-EMP-PRETAX-DED (EMP-IDX)    TO  EMP-PRETAX-DED.
005080     MOVE     WS-T-EMP-YTD-EARNINGS (EMP-IDX)  TO  EMP-YTD-EARNINGS.
005090     MOVE     WS-T-EMP-YTD-TAXES (EMP-IDX)     TO  EMP-YTD-TAXES.
005100     MOVE     WS-T-HRS-UNITS (WS-MATCH-IDX)    TO  HRS-UNITS.
005110     CALL     "PY220"  USING  WS-CALL-CONTROL
005120                               PY-EMPLOYEE-RECORD
005130                               PY-TIME-CARD-RECORD
005140                               PY-PAY-STUB-RECORD
005150                               PY-PAYROLL-RATE-TABLE.
005160*>          YTD figures come back already rolled up by Py220.
005170     MOVE     EMP-YTD-EARNINGS  TO
005180              WS-T-EMP-YTD-EARNINGS (EMP-IDX).
005190     MOVE     EMP-YTD-TAXES     TO
005200              WS-T-EMP-YTD-TAXES (EMP-IDX).
005210*>          this period's net/tax go in the table for the stub.
005220     MOVE     PAY-NET           TO
005230              WS-T-EMP-PERIOD-NET (EMP-IDX).
005240     MOVE     PAY-TAX           TO
005250              WS-T-EMP-PERIOD-TAX (EMP-IDX).
005260     MOVE     "Y"               TO  WS-T-EMP-PAID-FLAG (EMP-IDX).
005270 BB048-EXIT.  EXIT.
005280*
005290 AA050-REWRITE-EMPLOYEES.
005300*> Backs up the old employee csv (unless UPSI-0 says skip it
005310*> for a training run, see PYR024), then rewrites it header-
005320*> first from the table - every employee goes back out, paid
005330*> or not, with this period's YTD and paid flag up to date.
005340     CLOSE    PY-EMPLOYEE-FILE.
005350     IF       WS-TAKE-BACKUP-SW
005360              MOVE  "PYEMPCSV"      TO  WS-BACKUP-SRC
005370              MOVE  "PYEMPCSV.BAK"  TO  WS-BACKUP-DST
005380              PERFORM  ZZ080-BACKUP-FILE THRU ZZ080-EXIT
005390     END-IF.
005400     OPEN     OUTPUT  PY-EMPLOYEE-FILE.
005410     IF       WS-EMP-FILE-STATUS NOT = "00"
005420              MOVE  PY200-E01  TO  WS-ERROR-TEXT
005430              PERFORM  ZZ990-FATAL-ERROR THRU ZZ990-EXIT
005440     END-IF.
005450     MOVE     HDR-EMPLOYEE  TO  PY-EMPLOYEE-FILE-REC.
005460     WRITE    PY-EMPLOYEE-FILE-REC.
005470     PERFORM  BB055-WRITE-ONE-EMPLOYEE
005480              VARYING  EMP-IDX  FROM 1 BY 1
005490              UNTIL  EMP-IDX > WS-EMPLOYEE-COUNT.
005500     CLOSE    PY-EMPLOYEE-FILE.
005510 AA050-EXIT.  EXIT.
005520*
005530 BB055-WRITE-ONE-EMPLOYEE.
005540*> Builds one output line field by field, each one trimmed and
005550*> comma-joined by Zz935 in turn - same field order as the
005560*> Hdr-Employee header line written by Aa050 above.  Rate and
005570*> deduction round to 1 decimal through Ws-Rate-1Dec/Ws-Ded-
005580*> 1Dec first; the YTD pair keep their full 2 decimals as held
005590*> in the table.  Ws-No-Add-Comma goes on before the last
005600*> field so the line carries no trailing comma.
005610     MOVE     SPACES  TO  WS-CSV-LINE.
005620     MOVE     1  TO  WS-OUT-PTR.
005630     SET      WS-DO-ADD-COMMA  TO TRUE.
005640*>          employee_type
005650     MOVE     WS-T-EMP-HS-TYPE (EMP-IDX)  TO  WS-TRIM-FIELD2.
005660     PERFORM  ZZ935-STRING-FIELD THRU ZZ935-EXIT.
005670*>          name
005680     MOVE     WS-T-EMP-NAME (EMP-IDX)  TO  WS-TRIM-FIELD2.
005690     PERFORM  ZZ935-STRING-FIELD THRU ZZ935-EXIT.
005700*>          ID
005710     MOVE     WS-T-EMP-ID (EMP-IDX)  TO  WS-TRIM-FIELD2.
005720     PERFORM  ZZ935-STRING-FIELD THRU ZZ935-EXIT.
005730*>          payRate, rounded to 1 decimal on the way out.
005740     COMPUTE  WS-RATE-1DEC ROUNDED = WS-T-EMP-RATE (EMP-IDX).
005750     MOVE     WS-RATE-1DEC  TO  WS-EDIT-1DEC.
005760     MOVE     WS-EDIT-1DEC  TO  WS-TRIM-FIELD2.
005770     PERFORM  ZZ935-STRING-FIELD THRU ZZ935-EXIT.
005780*>          pretaxDeductions, rounded to 1 decimal likewise.
005790     COMPUTE  WS-DED-1DEC ROUNDED = WS-T-EMP-PRETAX-DED (EMP-IDX).
005800     MOVE     WS-DED-1DEC  TO  WS-EDIT-1DEC.
005810     MOVE     WS-EDIT-1DEC  TO  WS-TRIM-FIELD2.
005820     PERFORM  ZZ935-STRING-FIELD THRU ZZ935-EXIT.
005830*>          YTDEarnings
005840     MOVE     WS-T-EMP-YTD-EARNINGS (EMP-IDX)  TO  WS-EDIT-2DEC.
005850     MOVE     WS-EDIT-2DEC  TO  WS-TRIM-FIELD2.
005860     PERFORM  ZZ935-STRING-FIELD THRU ZZ935-EXIT.
005870*>          YTDTaxesPaid - last field, no trailing comma wanted.
005880     SET      WS-NO-ADD-COMMA  TO TRUE.
005890     MOVE     WS-T-EMP-YTD-TAXES (EMP-IDX)  TO  WS-EDIT-2DEC.
005900     MOVE     WS-EDIT-2DEC  TO  WS-TRIM-FIELD2.
005910     PERFORM  ZZ935-STRING-FIELD THRU ZZ935-EXIT.
005920     MOVE     WS-CSV-LINE  TO  PY-EMPLOYEE-FILE-REC.
005930     WRITE    PY-EMPLOYEE-FILE-REC.
005940 BB055-EXIT.  EXIT.
005950*
005960 AA060-WRITE-PAY-STUBS.
005970*> Same backup-then-write pattern as Aa050, aimed at the pay
005980*> stub csv - Bb065 below only writes a line for an employee
005990*> actually paid this period, so a no-card or flagged-card
006000*> employee (see Bb045) simply does not appear in the file.
006010     IF       WS-TAKE-BACKUP-SW
006020              MOVE  "PYSTUBCSV"      TO  WS-BACKUP-SRC
006030              MOVE  "PYSTUBCSV.BAK"  TO  WS-BACKUP-DST
006040              PERFORM  ZZ080-BACKUP-FILE THRU ZZ080-EXIT
006050     END-IF.
006060     OPEN     OUTPUT  PY-PAY-STUB-FILE.
006070     IF       WS-STUB-FILE-STATUS NOT = "00"
006080              MOVE  PY200-E06  TO  WS-ERROR-TEXT
006090              PERFORM  ZZ990-FATAL-ERROR THRU ZZ990-EXIT
006100     END-IF.
006110     MOVE     HDR-STUB  TO  PY-PAY-STUB-FILE-REC.
006120     WRITE    PY-PAY-STUB-FILE-REC.
006130     PERFORM  BB065-WRITE-ONE-STUB
006140              VARYING  EMP-IDX  FROM 1 BY 1
006150              UNTIL  EMP-IDX > WS-EMPLOYEE-COUNT.
006160     CLOSE    PY-PAY-STUB-FILE.
006170 AA060-EXIT.  EXIT.
006180*
006190 BB065-WRITE-ONE-STUB.
006200*> Ws-T-Emp-Was-Paid is this period's paid flag, set by Bb048
006210*> only on a genuine paid match - skip the whole build for
006220*> anyone else.  Field order matches Hdr-Stub: name, net pay,
006230*> taxes, then the two YTD figures, same trim/comma handling
006240*> as Bb055, last field again drops the trailing comma.
006250     IF       WS-T-EMP-WAS-PAID (EMP-IDX)
006260              MOVE  SPACES  TO  WS-CSV-LINE
006270              MOVE  1  TO  WS-OUT-PTR
006280              SET   WS-DO-ADD-COMMA  TO TRUE
006290*>                      employee_name
006300              MOVE  WS-T-EMP-NAME (EMP-IDX)  TO  WS-TRIM-FIELD2
006310              PERFORM  ZZ935-STRING-FIELD THRU ZZ935-EXIT
006320*>                      net_pay
006330              MOVE  WS-T-EMP-PERIOD-NET (EMP-IDX)  TO  WS-EDIT-2DEC
006340              MOVE  WS-EDIT-2DEC  TO  WS-TRIM-FIELD2
006350              PERFORM  ZZ935-STRING-FIELD THRU ZZ935-EXIT
006360*>                      taxes
006370              MOVE  WS-T-EMP-PERIOD-TAX (EMP-IDX)  TO  WS-EDIT-2DEC
006380              MOVE  WS-EDIT-2DEC  TO  WS-TRIM-FIELD2
006390              PERFORM  ZZ935-STRING-FIELD THRU ZZ935-EXIT
006400*>                      ytd_earnings
006410              MOVE  WS-T-EMP-YTD-EARNINGS (EMP-IDX)  TO  WS-EDIT-2DEC
006420              MOVE  WS-EDIT-2DEC  TO  WS-TRIM-FIELD2
006430              PERFORM  ZZ935-STRING-FIELD THRU ZZ935-EXIT
006440*>                      ytd_taxes_paid - last field on the line.
006450              SET   WS-NO-ADD-COMMA  TO TRUE
006460              MOVE  WS-T-EMP-YTD-TAXES (EMP-IDX)  TO  WS-EDIT-2DEC
006470              MOVE  WS-EDIT-2DEC  TO  WS-TRIM-FIELD2
006480              PERFORM  ZZ935-STRING-FIELD THRU ZZ935-EXIT
006490              MOVE  WS-CSV-LINE  TO  PY-PAY-STUB-FILE-REC
006500              WRITE PY-PAY-STUB-FILE-REC
006510     END-IF.
006520 BB065-EXIT.  EXIT.
006530*
006540 ZZ080-BACKUP-FILE.
006550*> Renames the current file to .BAK first, replacing any
006560*> previous .BAK, before the caller opens a fresh output
006570*> copy - same idea as the old generation-data-set swap.
006580     CALL     "CBL_CHECK_FILE_EXIST"
006590              USING  WS-BACKUP-SRC  WS-FILE-DETAILS.
006600*>          Return-Code zero means the source file is there -
006610*>          a first-ever run with no prior csv simply skips
006620*>          the whole backup step and falls straight through.
006630     IF       RETURN-CODE = ZERO
006640              CALL  "CBL_DELETE_FILE"  USING  WS-BACKUP-DST
006650              CALL  "CBL_RENAME_FILE"  USING  WS-BACKUP-SRC
006660                                               WS-BACKUP-DST
006670     END-IF.
006680 ZZ080-EXIT.  EXIT.
006690*
006700 ZZ920-TRIM-BOTH.
006710*> Finds the first and last non-blank positions in
006720*> WS-Trim-Field2, giving WS-Trim-Start/Len for a STRING
006730*> reference modification that drops both leading and
006740*> trailing blanks - one routine serves csv text fields
006750*> and zero-suppressed numeric-edited output alike.
006760     MOVE     1  TO  WS-TRIM-START.
006770     PERFORM  ZZ921-SCAN-START
006780              UNTIL  WS-TRIM-FIELD2 (WS-TRIM-START:1) NOT = SPACE
006790                     OR WS-TRIM-START > 30.
006800     MOVE     30  TO  WS-TRIM-END.
006810     PERFORM  ZZ922-SCAN-END
006820              UNTIL  WS-TRIM-FIELD2 (WS-TRIM-END:1) NOT = SPACE
006830                     OR WS-TRIM-END < 1.
006840     IF       WS-TRIM-START > 30 OR WS-TRIM-END < 1
006850              MOVE  1  TO  WS-TRIM-START
006860              MOVE  0  TO  WS-TRIM-LEN2
006870     ELSE
006880              COMPUTE  WS-TRIM-LEN2 =
006890                       WS-TRIM-END - WS-TRIM-START + 1
006900     END-IF.
006910 ZZ920-EXIT.  EXIT.
006920*
006930 ZZ921-SCAN-START.
006940*> One step of Zz920's leading-blank scan - in its own small
006950*> paragraph purely so the Perform/Until in Zz920 reads clean.
006960     ADD      1  TO  WS-TRIM-START.
006970*
006980 ZZ922-SCAN-END.
006990*> One step of Zz920's trailing-blank scan, mirrors Zz921.
007000     SUBTRACT 1  FROM  WS-TRIM-END.
007010*
007020 ZZ935-STRING-FIELD.
007030*> Appends the trimmed field, then a comma if the caller
007040*> set Ws-Do-Add-Comma - the last field on a line sets
007050*> Ws-No-Add-Comma first so the line has no trailing one.
007060     PERFORM  ZZ920-TRIM-BOTH THRU ZZ920-EXIT.
007070     IF       WS-TRIM-LEN2 > 0
007080              STRING  WS-TRIM-FIELD2
007090                        (WS-TRIM-START:WS-TRIM-LEN2)
007100                      DELIMITED BY SIZE
007110                      INTO  WS-CSV-LINE
007120                      WITH POINTER  WS-OUT-PTR
007130              END-STRING
007140     END-IF.
007150     IF       WS-DO-ADD-COMMA
007160              STRING  ","  DELIMITED BY SIZE
007170                      INTO  WS-CSV-LINE
007180                      WITH POINTER  WS-OUT-PTR
007190              END-STRING
007200     END-IF.
007210 ZZ935-EXIT.  EXIT.
007220*
007230 ZZ990-FATAL-ERROR.
007240*> Common abort point for every fatal condition in the
007250*> program - the caller has already moved the right message
007260*> into Ws-Error-Text, this just displays it, sets a non-zero
007270*> Return-Code for the scheduler and stops the run cold.
007280     DISPLAY  WS-ERROR-TEXT.
007290     MOVE     16  TO  RETURN-CODE.
007300     STOP     RUN.
007310 ZZ990-EXIT.  EXIT.
007320*
