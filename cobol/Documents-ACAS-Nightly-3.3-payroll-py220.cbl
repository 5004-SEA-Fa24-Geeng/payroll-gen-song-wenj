000100 IDENTIFICATION DIVISION.
000110*****************************************************************
000120*                                                                *
000130*               Payroll Period  -  Pay Calculation Engine       *
000140*                                                                *
000150*      Called by py200 once an employee has a matching time     *
000160*      card to work out gross, tax, net pay and the new YTD     *
000170*      figures, and to build the pay-stub record.                *
000180*                                                                *
000190*****************************************************************
000200*
000210 PROGRAM-ID.       PY220.
000220*
000230 AUTHOR.           V B COEN.
000240*
000250 INSTALLATION.     APPLEWOOD COMPUTERS.
000260*
000270 DATE-WRITTEN.     05/02/1985.
000280*
000290 DATE-COMPILED.
000300*
000310 SECURITY.         COPYRIGHT (C) 1985-2026 AND LATER, VINCENT
000320*                   BRYAN COEN.  DISTRIBUTED UNDER THE GNU
000330*                   GENERAL PUBLIC LICENSE.  SEE THE FILE
000340*                   COPYING FOR DETAILS.
000350*
000360*    Remarks.       Hourly gross is straight time to 40 hours
000370*                    plus time and a half after it. Salary
000380*                    gross is the annual rate over 24 semi-
000390*                    monthly periods, rounded half-even to
000400*                    the cent - no ROUNDED MODE clause used,
000410*                    worked out long-hand below so it will
000420*                    run on any compiler in the building.
000430*                    Tax and net pay are common to both kinds,
000440*                    carried at full decimal precision right
000450*                    through the calculation - only the final
000460*                    Ws-Taxes-R/Ws-Net-R pair round half-up to
000470*                    the cent, same as the pay-stub/YTD figures
000480*                    actually printed.
000490*
000500*    Called by.      py200.
000510*
000520*    Called modules. None.
000530*
000540*    Error messages used.
000550*                    None - employee type already checked by
000560*                    py210 before py200 ever calls this one.
000570*
000580* Changes:
000590* 05/02/85 vbc - Created - hourly and salary gross, flat          PYR003
000600*               tax rate, no YTD roll up yet (that came           PYR003
000610*               with the first quarter-end run).                  PYR003
000620* 21/06/85 vbc - Added YTD-Earnings/YTD-Taxes roll up per         PYR004
000630*               finance's request after the Q2 close.             PYR004
000640* 14/08/89 rwc - Salary gross rounding queried by audit -         PYR012
000650*               was truncating, not rounding; half-even           PYR012
000660*               added and tested against the Q3 payroll.          PYR012
000670* 09/02/94 vbc - Net pay now taxable less taxes rather than       PYR019
000680*               taxable * .7735 direct - same answer, one         PYR019
000690*               less constant to keep in step with the            PYR019
000700*               tax rate if it ever moves.                        PYR019
000710* 11/09/98 sjb - 2.00 Year 2000 review - rate table and all       PYR028
000720*               working fields here are amount/count only,        PYR028
000730*               no dates held, no change of substance             PYR028
000740*               needed, signed off with py210/py200.              PYR028
000750* 02/05/03 vbc - Overtime factor moved out to the rate            PYR033
000760*               table (wspyrate) - was a literal 1.5 in           PYR033
000770*               the compute, queried when OT premium was          PYR033
000780*               reviewed for the new union agreement.             PYR033
000790* 19/12/25 vbc - 1.00 Re-cast for the new py200 csv period        PYR014
000800*               batch - taxable/tax/net logic carried over        PYR014
000810*               unchanged from the accounting payroll calc,       PYR014
000820*               gross rules re-pointed at the csv employee        PYR014
000830*               record and the Builder-validated Emp-Hs-Type      PYR014
000840*               switch instead of the old job-class table.        PYR014
000850* 09/01/26 vbc - 1.01 Bb010/Bb030 were truncating gross,           PYR042
000860*               taxable and tax to 2 decimals at every step -      PYR042
000870*               audit query on an hourly run a cent out.           PYR042
000880*               Ws-Gross/Ws-Taxable/Ws-Taxes/Ws-Net widened to      PYR042
000890*               carry full precision, new Ws-Taxes-R/Ws-Net-R      PYR042
000900*               round half-up once, at the stub/YTD figures.       PYR042
000910* 12/01/26 vbc - 1.02 Dropped the Environment Division - it       PYR044
000920*               only held a Special-Names printer channel         PYR044
000930*               left over from an earlier draft, never used;       PYR044
000940*               this module has no File-Control and nothing        PYR044
000950*               else for Special-Names to say.                     PYR044
000960*
000970*****************************************************************
000980* Copyright Notice.
000990* ****************
001000*
001010* This file is part of the Applewood Computers Accounting
001020* System and is Copyright (c) Vincent B Coen, 1976-2026.
001030*
001040* This program is free software; you can redistribute it
001050* and/or modify it under the terms of the GNU General
001060* Public License as published by the Free Software
001070* Foundation, for PERSONAL USAGE ONLY - this excludes
001080* repackaging or Resale, Rental or Hire in ANY way.
001090*
001100* Distributed in the hope it will be useful, but WITHOUT
001110* ANY WARRANTY; without even the implied warranty of
001120* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
001130*
001140*****************************************************************
001150*
001160*> No Environment Division - this is a Linkage-only
001170*> calculation module, no File-Control, no print channel,
001180*> no class test, nothing for Special-Names to declare.
001190*
001200 DATA DIVISION.
001210*================================
001220*
001230 WORKING-STORAGE SECTION.
001240*-----------------------
001250 77  PROG-NAME            PIC X(16)  VALUE "PY220 (1.00)".
001260*
001270 01  WS-CALC-WORK.
001280*> Gross/taxable/taxes/net carried to full decimal places all
001290*> the way through Bb010/Bb020/Bb030 - Ws-Taxes-R/Ws-Net-R are
001300*> the only fields rounded (half-up), taken at the point the
001310*> pay-stub and YTD figures are finally set.  See PYR042.
001320     03  WS-GROSS             PIC S9(9)V9(6)  COMP-3.
001330     03  WS-TAXABLE           PIC S9(9)V9(6)  COMP-3.
001340     03  WS-TAXES             PIC S9(9)V9(9)  COMP-3.
001350     03  WS-NET               PIC S9(9)V9(9)  COMP-3.
001360     03  WS-TAXES-R           PIC S9(9)V99    COMP-3.
001370     03  WS-NET-R             PIC S9(9)V99    COMP-3.
001380     03  FILLER               PIC X(4).
001390 01  WS-CALC-WORK-DUMP  REDEFINES WS-CALC-WORK.
001400     03  WS-CALC-DUMP-TEXT    PIC X(52).
001410*
001420 01  WS-SALARY-CALC.
001430     03  WS-GROSS-RAW         PIC S9(9)V9(6)  COMP-3.
001440     03  WS-GROSS-TRUNC       PIC S9(9)V99    COMP-3.
001450     03  WS-REMAINDER         PIC S9(9)V9(6)  COMP-3.
001460     03  WS-CENTS-INT         PIC S9(9)          COMP.
001470     03  WS-CENTS-QUOT        PIC S9(9)          COMP.
001480     03  WS-CENTS-REM         PIC S9(9)          COMP.
001490     03  FILLER               PIC X(4).
001500 01  WS-SALARY-CALC-DUMP  REDEFINES WS-SALARY-CALC.
001510     03  WS-SALARY-DUMP-TEXT  PIC X(28).
001520*
001530 01  WS-ERROR-LINE.
001540     03  WS-ERROR-TEXT        PIC X(40)  VALUE SPACES.
001550 01  WS-ERROR-LINE-NUM  REDEFINES WS-ERROR-LINE.
001560     03  WS-ERROR-CODE        PIC 9(4).
001570     03  FILLER               PIC X(36).
001580*
001590 LINKAGE SECTION.
001600****************
001610*
001620 COPY "WSCALL.COB".
001630 COPY "WSPYEMP.COB".
001640 COPY "WSPYHRS.COB".
001650 COPY "WSPYPAY.COB".
001660 COPY "WSPYRATE.COB".
001670*
001680 PROCEDURE DIVISION USING WS-CALL-CONTROL
001690                          PY-EMPLOYEE-RECORD
001700                          PY-TIME-CARD-RECORD
001710                          PY-PAY-STUB-RECORD
001720                          PY-PAYROLL-RATE-TABLE.
001730*========================================================
001740*
001750 AA000-MAIN.
001760     IF       EMP-IS-HOURLY
001770              PERFORM  BB010-CALC-HOURLY-GROSS THRU BB010-EXIT
001780     ELSE
001790              PERFORM  BB020-CALC-SALARY-GROSS THRU BB020-EXIT
001800     END-IF.
001810     PERFORM  BB030-CALC-TAX-AND-NET THRU BB030-EXIT.
001820     PERFORM  BB040-BUILD-PAY-STUB THRU BB040-EXIT.
001830     SET      CALL-OK  TO TRUE.
001840     GOBACK.
001850*
001860 BB010-CALC-HOURLY-GROSS.
001870*> Straight time to Pyr-Std-Hours, time and a half beyond it.
001880     IF       HRS-UNITS > PYR-STD-HOURS
001890              COMPUTE  WS-GROSS =
001900                       (EMP-RATE * PYR-STD-HOURS)
001910                       + (EMP-RATE
001920                          * (HRS-UNITS - PYR-STD-HOURS)
001930                          * PYR-OT-FACTOR)
001940     ELSE
001950              COMPUTE  WS-GROSS = EMP-RATE * HRS-UNITS
001960     END-IF.
001970 BB010-EXIT.  EXIT.
001980*
001990 BB020-CALC-SALARY-GROSS.
002000*> Annual rate over Pyr-Salary-Divisor periods, rounded
002010*> half-even to the cent.  HRS-Units is not used.  No
002020*> ROUNDED MODE clause - worked the long way so it will
002030*> compile on the older box in the machine room too.
002040     COMPUTE  WS-GROSS-RAW = EMP-RATE / PYR-SALARY-DIVISOR.
002050     MOVE     WS-GROSS-RAW  TO  WS-GROSS-TRUNC.
002060     COMPUTE  WS-REMAINDER = WS-GROSS-RAW - WS-GROSS-TRUNC.
002070     COMPUTE  WS-CENTS-INT = WS-GROSS-TRUNC * 100.
002080     DIVIDE   WS-CENTS-INT  BY  2  GIVING  WS-CENTS-QUOT
002090                                    REMAINDER  WS-CENTS-REM.
002100     IF       WS-REMAINDER < .005
002110              MOVE    WS-GROSS-TRUNC  TO  WS-GROSS
002120     ELSE
002130         IF   WS-REMAINDER > .005
002140              COMPUTE WS-GROSS = WS-GROSS-TRUNC + .01
002150         ELSE
002160*>          exactly half way between cents - round to even
002170             IF       WS-CENTS-REM = 0
002180                      MOVE    WS-GROSS-TRUNC  TO  WS-GROSS
002190             ELSE
002200                      COMPUTE WS-GROSS = WS-GROSS-TRUNC + .01
002210             END-IF
002220         END-IF
002230     END-IF.
002240 BB020-EXIT.  EXIT.
002250*
002260 BB030-CALC-TAX-AND-NET.
002270*> Common to both employee kinds - taxable, tax and net stay
002280*> at full precision through here; Ws-Taxes-R/Ws-Net-R round
002290*> half-up to the cent and are what the stub and the YTD
002300*> roll up actually use.
002310     COMPUTE  WS-TAXABLE = WS-GROSS - EMP-PRETAX-DED.
002320     COMPUTE  WS-TAXES = WS-TAXABLE * PYR-TAX-RATE.
002330     COMPUTE  WS-NET = WS-TAXABLE - WS-TAXES.
002340     COMPUTE  WS-TAXES-R  ROUNDED = WS-TAXES.
002350     COMPUTE  WS-NET-R    ROUNDED = WS-NET.
002360     ADD      WS-NET-R    TO  EMP-YTD-EARNINGS.
002370     ADD      WS-TAXES-R  TO  EMP-YTD-TAXES.
002380 BB030-EXIT.  EXIT.
002390*
002400 BB040-BUILD-PAY-STUB.
002410     MOVE     EMP-NAME            TO  PAY-EMP-NAME.
002420     MOVE     WS-NET-R            TO  PAY-NET.
002430     MOVE     WS-TAXES-R          TO  PAY-TAX.
002440     MOVE     EMP-YTD-EARNINGS    TO  PAY-YTD-EARNINGS.
002450     MOVE     EMP-YTD-TAXES       TO  PAY-YTD-TAXES.
002460 BB040-EXIT.  EXIT.
002470*
